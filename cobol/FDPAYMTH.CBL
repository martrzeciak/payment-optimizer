000100*
000110*    FDPAYMTH.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE SECTION entry for the payment-methods input file.
000150*    METHOD-USED arrives zero on this file every run; the running
000160*    balance is carried forward only in WS-PAYMETH-TABLE
000170*    (WSPMTTBL.CBL) for the life of the job -- this file is never
000180*    rewritten.
000190*-------------------------------------------------------------------
000200*    PRW   1991-02-18  ORIGINAL LAYOUT (CARD-TYPE METHODS ONLY).
000210*    PRW   1991-05-02  ADDED METHOD-LIMIT AND METHOD-USED TO SUPPORT
000220*                      THE POINTS-CARD ("PUNKTY") SPENDING CAP.
000230*-------------------------------------------------------------------
000240*
000250     FD  PAYMENT-METHOD-FILE
000260         LABEL RECORDS ARE STANDARD.
000270
000280     01  PAYMENT-METHOD-RECORD.
000290         05  METHOD-ID                  PIC X(10).
000300         05  METHOD-DISCOUNT            PIC 9(3).
000310         05  METHOD-LIMIT               PIC S9(7)V9(2).
000320         05  METHOD-USED                PIC S9(7)V9(2).
000325         05  FILLER                     PIC X(08).
000330
000340*-------------------------------------------------------------------
000350*    Alternate raw view, used by the loader's bad-record DISPLAY.
000360*-------------------------------------------------------------------
000370     01  FILLER REDEFINES PAYMENT-METHOD-RECORD.
000380         05  PAYMTH-RECORD-ALT-ID       PIC X(10).
000390         05  PAYMTH-RECORD-ALT-REST     PIC X(29).
