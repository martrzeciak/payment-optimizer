000100*
000110*    payment-file-loader.cob
000120*
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.      payment-file-loader.
000150 AUTHOR.          P. R. WOJCIK.
000160 INSTALLATION.    DATA PROCESSING CENTER.
000170 DATE-WRITTEN.    02/18/1991.
000180 DATE-COMPILED.
000190 SECURITY.        UNCLASSIFIED.
000200*-------------------------------------------------------------------
000210*    READS THE ORDERS FILE AND THE PAYMENT-METHODS FILE, ONE TIME
000220*    EACH, TOP TO BOTTOM, AND BUILDS THE TWO IN-MEMORY TABLES THAT
000230*    PAYMENT-METHOD-OPTIMIZER WORKS AGAINST.  NO SORTING, NO
000240*    CONTROL BREAKS, NO TOTALS -- STRAIGHT LOAD.  CALLED ONCE BY
000250*    PAYMENT-RUN AT THE START OF EVERY BATCH CYCLE.
000260*-------------------------------------------------------------------
000270*    CHANGE LOG
000280*-------------------------------------------------------------------
000290*    PRW   1991-02-18  ORIGINAL.  REQ# AP-9102-07.
000300*    PRW   1991-03-04  WIDENED ORDER-PROMO-ID TABLE TO 10 SLOTS TO
000310*                      MATCH THE NEW FDORDERS.CBL LAYOUT.
000320*    JCL   1994-07-19  REWORKED TO LOAD INTO WS-ORDER-TABLE /
000330*                      WS-PAYMETH-TABLE INSTEAD OF A SINGLE RECORD
000340*                      AREA, TO SUPPORT THE NEW THREE-PHASE
000350*                      OPTIMIZER.  TKT# AP-9407-22.
000360*    JCL   1994-08-02  INITIALIZE WS-ORDER-ASSIGNED-FLAG AND
000370*                      WS-METHOD-PHASE1-USED-FLAG TO "N" ON LOAD SO
000380*                      THE OPTIMIZER STARTS WITH A CLEAN SLATE.
000390*    DPH   1996-01-10  ADDED WS-MAX-ORDERS / WS-MAX-METHODS BOUNDS
000400*                      CHECK -- PREVIOUS VERSION OVERRAN THE TABLE
000410*                      SILENTLY WHEN THE FEED CARRIED TOO MANY
000420*                      RECORDS.  TKT# AP-9601-03.
000430*    DPH   1998-11-23  Y2K REVIEW: NO 2-DIGIT YEAR FIELDS ARE READ
000440*                      OR STORED BY THIS PROGRAM.  NO CHANGE
000450*                      REQUIRED.  TKT# AP-9811-03.
000460*    MKT   1999-02-15  DISPLAY RAW RECORD (ALT REDEFINES VIEW) WHEN
000470*                      A RECORD IS REJECTED FOR TABLE OVERFLOW, SO
000480*                      OPERATIONS CAN IDENTIFY THE BAD FEED FILE.
000490*                      TKT# AP-9902-11.
000492*    MKT   1999-09-08  WARN ON LOAD WHEN METHOD-DISCOUNT EXCEEDS 100
000494*                      PCT -- A FEED TRANSPOSITION ERROR WAS LOADING
000496*                      A 3-DIGIT JUNK VALUE STRAIGHT INTO THE TABLE
000498*                      AND THE OPTIMIZER SILENTLY OVER-DISCOUNTED.
000499*                      TKT# AP-9909-05.
000500*-------------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590     COPY "SLORDERS.CBL".
000600     COPY "SLPAYMTH.CBL".
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650     COPY "FDORDERS.CBL".
000660     COPY "FDPAYMTH.CBL".
000670
000680 WORKING-STORAGE SECTION.
000690
000700     01  WS-ORDER-FILE-STATUS       PIC XX.
000710         88  WS-ORDER-FILE-OK           VALUE "00".
000720         88  WS-ORDER-FILE-EOF          VALUE "10".
000730
000740     01  WS-PAYMTH-FILE-STATUS      PIC XX.
000750         88  WS-PAYMTH-FILE-OK          VALUE "00".
000760         88  WS-PAYMTH-FILE-EOF         VALUE "10".
000770
000780     01  WS-ORDER-EOF-FLAG          PIC X.
000790         88  WS-ORDER-AT-EOF             VALUE "Y".
000800         88  WS-ORDER-NOT-AT-EOF         VALUE "N".
000810
000820     01  WS-PAYMTH-EOF-FLAG         PIC X.
000830         88  WS-PAYMTH-AT-EOF            VALUE "Y".
000840         88  WS-PAYMTH-NOT-AT-EOF        VALUE "N".
000850
000860     01  WS-TABLE-OVERFLOW-FLAG     PIC X VALUE "N".
000870         88  WS-TABLE-IS-FULL            VALUE "Y".
000880
000890     77  WS-PROMO-SUB               PIC S9(4) COMP.
000900
000910 LINKAGE SECTION.
000920
000930     COPY "wsordtbl.cbl".
000940     COPY "wspmttbl.cbl".
000950*-------------------------------------------------------------------
000960 PROCEDURE DIVISION USING WS-ORDER-TABLE WS-PAYMETH-TABLE.
000970
000980     MOVE ZERO TO WS-ORDER-COUNT.
000990     MOVE ZERO TO WS-METHOD-COUNT.
001000     MOVE "N"  TO WS-TABLE-OVERFLOW-FLAG.
001010
001020     OPEN INPUT ORDER-FILE.
001030     PERFORM LOAD-ORDER-FILE.
001040     CLOSE ORDER-FILE.
001050
001060     OPEN INPUT PAYMENT-METHOD-FILE.
001070     PERFORM LOAD-PAYMENT-METHOD-FILE.
001080     CLOSE PAYMENT-METHOD-FILE.
001090
001100     EXIT PROGRAM.
001110
001120     STOP RUN.
001130*-------------------------------------------------------------------
001140
001150 LOAD-ORDER-FILE.
001160
001170     MOVE "N" TO WS-ORDER-EOF-FLAG.
001180     PERFORM READ-ORDER-RECORD.
001190     PERFORM BUILD-ORDER-ENTRY UNTIL WS-ORDER-AT-EOF.
001200
001210 LOAD-ORDER-FILE-EXIT.
001220     EXIT.
001230*-------------------------------------------------------------------
001240
001250 READ-ORDER-RECORD.
001260
001270     READ ORDER-FILE
001280         AT END
001290             MOVE "Y" TO WS-ORDER-EOF-FLAG.
001300*-------------------------------------------------------------------
001310
001320 BUILD-ORDER-ENTRY.
001330
001340     IF WS-ORDER-COUNT NOT < WS-MAX-ORDERS
001350        MOVE "Y" TO WS-TABLE-OVERFLOW-FLAG
001360        DISPLAY "PAYMENT-FILE-LOADER: ORDER TABLE FULL, RECORD "
001370                "SKIPPED -- " ORDER-RECORD-ALT-ID
001380        PERFORM READ-ORDER-RECORD
001390        GO TO BUILD-ORDER-ENTRY-EXIT.
001400
001410     ADD 1 TO WS-ORDER-COUNT.
001420
001430     MOVE ORDER-ID              TO WS-ORDER-ID (WS-ORDER-COUNT).
001440     MOVE ORDER-VALUE           TO WS-ORDER-VALUE (WS-ORDER-COUNT).
001450     MOVE ORDER-PROMO-COUNT     TO WS-ORDER-PROMO-COUNT (WS-ORDER-COUNT).
001460     MOVE "N"                   TO WS-ORDER-ASSIGNED-FLAG (WS-ORDER-COUNT).
001470     MOVE SPACES                TO WS-ORDER-PHASE1-METHOD (WS-ORDER-COUNT).
001480
001490     MOVE 1 TO WS-PROMO-SUB.
001500     PERFORM MOVE-ONE-PROMO-ID UNTIL WS-PROMO-SUB > 10.
001510
001520     PERFORM READ-ORDER-RECORD.
001530
001540 BUILD-ORDER-ENTRY-EXIT.
001550     EXIT.
001560*-------------------------------------------------------------------
001570
001580 MOVE-ONE-PROMO-ID.
001590
001600     MOVE ORDER-PROMO-ID (WS-PROMO-SUB)
001610       TO WS-ORDER-PROMO-ID (WS-ORDER-COUNT, WS-PROMO-SUB).
001620     ADD 1 TO WS-PROMO-SUB.
001630*-------------------------------------------------------------------
001640
001650 LOAD-PAYMENT-METHOD-FILE.
001660
001670     MOVE "N" TO WS-PAYMTH-EOF-FLAG.
001680     PERFORM READ-PAYMENT-METHOD-RECORD.
001690     PERFORM BUILD-PAYMETH-ENTRY UNTIL WS-PAYMTH-AT-EOF.
001700
001710 LOAD-PAYMENT-METHOD-FILE-EXIT.
001720     EXIT.
001730*-------------------------------------------------------------------
001740
001750 READ-PAYMENT-METHOD-RECORD.
001760
001770     READ PAYMENT-METHOD-FILE
001780         AT END
001790             MOVE "Y" TO WS-PAYMTH-EOF-FLAG.
001800*-------------------------------------------------------------------
001810
001820 BUILD-PAYMETH-ENTRY.
001830
001840     IF WS-METHOD-COUNT NOT < WS-MAX-METHODS
001850        MOVE "Y" TO WS-TABLE-OVERFLOW-FLAG
001860        DISPLAY "PAYMENT-FILE-LOADER: METHOD TABLE FULL, RECORD "
001870                "SKIPPED -- " PAYMTH-RECORD-ALT-ID
001880        PERFORM READ-PAYMENT-METHOD-RECORD
001890        GO TO BUILD-PAYMETH-ENTRY-EXIT.
001900
001910     ADD 1 TO WS-METHOD-COUNT.
001920
001930     MOVE METHOD-ID          TO WS-METHOD-ID (WS-METHOD-COUNT).
001940     MOVE METHOD-DISCOUNT    TO WS-METHOD-DISCOUNT (WS-METHOD-COUNT).
001950     MOVE METHOD-LIMIT       TO WS-METHOD-LIMIT (WS-METHOD-COUNT).
001960     MOVE ZERO               TO WS-METHOD-USED (WS-METHOD-COUNT).
001970     MOVE "N"                TO WS-METHOD-PHASE1-USED-FLAG (WS-METHOD-COUNT).
001975
001978     IF WS-METHOD-DISCOUNT (WS-METHOD-COUNT) > 100
001980        DISPLAY "PAYMENT-FILE-LOADER: DISCOUNT OVER 100 PCT FOR "
001982                WS-METHOD-ID (WS-METHOD-COUNT) " -- RAW DIGITS "
001984                WS-METHOD-DISCOUNT-X (WS-METHOD-COUNT).
001990
001995     PERFORM READ-PAYMENT-METHOD-RECORD.
002000
002010 BUILD-PAYMETH-ENTRY-EXIT.
002020     EXIT.
