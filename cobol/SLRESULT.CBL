000100*
000110*    SLRESULT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the payment-usage result report.
000150*-------------------------------------------------------------------
000160*    JCL   1994-07-19  ORIGINAL.
000170*-------------------------------------------------------------------
000180*
000190     SELECT RESULT-FILE ASSIGN TO "RESULTPR"
000200         ORGANIZATION IS LINE SEQUENTIAL
000210         FILE STATUS IS WS-RESULT-FILE-STATUS.
