000100*
000110*    PL-FIND-BEST-METHOD.CBL
000120*
000130*-------------------------------------------------------------------
000140*    Shared paragraph -- scans WS-PAYMETH-TABLE for the
000150*    highest-discount, non-PUNKTY method whose available limit
000160*    (METHOD-LIMIT minus METHOD-USED) covers WS-FBM-TARGET-AMOUNT.
000170*    Ties keep the first-encountered method (input file order),
000180*    since the comparison below is strict ">".  Used by both the
000190*    Phase-3 mixed-payment remainder and the Phase-3 fallback in
000200*    PAYMENT-METHOD-OPTIMIZER.  Caller loads WS-FBM-TARGET-AMOUNT
000210*    and PERFORMs FIND-BEST-COVERING-METHOD; result comes back in
000220*    WS-FBM-FOUND-FLAG / WS-FBM-BEST-SUB.
000230*-------------------------------------------------------------------
000240*    JCL   1994-08-09  ORIGINAL, FACTORED OUT OF THE MIXED-PAYMENT
000250*                      PARAGRAPH WHEN THE FALLBACK PARAGRAPH NEEDED
000260*                      THE SAME SEARCH.
000270*-------------------------------------------------------------------
000280*
000290     FIND-BEST-COVERING-METHOD.
000300
000310         MOVE "N"  TO WS-FBM-FOUND-FLAG.
000320         MOVE ZERO TO WS-FBM-BEST-SUB.
000330         MOVE -1   TO WS-FBM-BEST-DISCOUNT.
000340         MOVE 1    TO WS-FBM-SUB.
000350
000360         PERFORM FBM-TEST-ONE-METHOD THRU FBM-TEST-ONE-METHOD-EXIT
000370             UNTIL WS-FBM-SUB > WS-METHOD-COUNT.
000380
000390     FIND-BEST-COVERING-METHOD-EXIT.
000400         EXIT.
000410*-------------------------------------------------------------------
000420     FBM-TEST-ONE-METHOD.
000430
000440         IF WS-METHOD-ID (WS-FBM-SUB) EQUAL "PUNKTY"
000450            GO TO FBM-TEST-ONE-METHOD-EXIT.
000460
000470         COMPUTE WS-FBM-AVAILABLE =
000480                 WS-METHOD-LIMIT (WS-FBM-SUB) - WS-METHOD-USED (WS-FBM-SUB).
000490
000500         IF WS-FBM-AVAILABLE < WS-FBM-TARGET-AMOUNT
000510            GO TO FBM-TEST-ONE-METHOD-EXIT.
000520
000530         IF WS-METHOD-DISCOUNT (WS-FBM-SUB) NOT > WS-FBM-BEST-DISCOUNT
000540            GO TO FBM-TEST-ONE-METHOD-EXIT.
000550
000560         MOVE WS-FBM-SUB                       TO WS-FBM-BEST-SUB.
000570         MOVE WS-METHOD-DISCOUNT (WS-FBM-SUB)  TO WS-FBM-BEST-DISCOUNT.
000580         MOVE "Y"                              TO WS-FBM-FOUND-FLAG.
000590
000600     FBM-TEST-ONE-METHOD-EXIT.
000610         ADD 1 TO WS-FBM-SUB.
