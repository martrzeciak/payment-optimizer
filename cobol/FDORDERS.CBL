000100*
000110*    FDORDERS.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE SECTION entry for the customer-orders input file.
000150*    One physical record per order, read once top to bottom in
000160*    PAYMENT-FILE-LOADER.  Record is never rewritten; the running
000170*    "assigned" state lives in WS-ORDER-TABLE (WSORDTBL.CBL), not
000180*    on this file.
000190*-------------------------------------------------------------------
000200*    PRW   1991-02-18  ORIGINAL LAYOUT.
000210*    PRW   1991-03-04  WIDENED ORDER-PROMO-ID TABLE TO 10 ENTRIES
000220*                      PER REQUEST OF ORDER-ENTRY DEPT (WAS 5).
000230*    JCL   1994-07-19  ADDED FILLER RESERVE FOR FUTURE PROMO FLAGS.
000240*-------------------------------------------------------------------
000250*
000260     FD  ORDER-FILE
000270         LABEL RECORDS ARE STANDARD.
000280
000290     01  ORDER-RECORD.
000300         05  ORDER-ID                   PIC X(10).
000310         05  ORDER-VALUE                PIC S9(7)V9(2).
000320         05  ORDER-PROMO-COUNT          PIC 9(2).
000330         05  ORDER-PROMO-ID-TABLE.
000340             10  ORDER-PROMO-ID         PIC X(10)  OCCURS 10 TIMES.
000350         05  FILLER                     PIC X(04).
000360
000370*-------------------------------------------------------------------
000380*    Alternate raw view of the order record, used by the loader's
000390*    bad-record DISPLAY when ORDER-VALUE will not MOVE cleanly into
000400*    a numeric field (garbled transmission from order-entry feed).
000410*-------------------------------------------------------------------
000420     01  FILLER REDEFINES ORDER-RECORD.
000430         05  ORDER-RECORD-ALT-ID        PIC X(10).
000440         05  ORDER-RECORD-ALT-REST      PIC X(111).
