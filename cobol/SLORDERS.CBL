000100*
000110*    SLORDERS.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the customer-orders input file.
000150*    Sequential, read-only, no key -- processed in physical record
000160*    order by PAYMENT-FILE-LOADER.
000170*-------------------------------------------------------------------
000180*    PRW   1991-02-18  ORIGINAL.
000190*-------------------------------------------------------------------
000200*
000210     SELECT ORDER-FILE ASSIGN TO "ORDERIN"
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-ORDER-FILE-STATUS.
