000100*
000110*    payment-run.cob
000120*
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.      payment-run.
000150 AUTHOR.          J. C. LANCASTER.
000160 INSTALLATION.    DATA PROCESSING CENTER.
000170 DATE-WRITTEN.    07/19/1994.
000180 DATE-COMPILED.
000190 SECURITY.        UNCLASSIFIED.
000200*-------------------------------------------------------------------
000210*    BATCH DRIVER FOR THE PAYMENT-METHOD OPTIMIZATION RUN.  ONE JOB
000220*    STEP, NO OPERATOR INTERACTION: LOAD THE ORDERS AND PAYMENT
000230*    METHODS, RUN THE THREE-PHASE OPTIMIZER AGAINST THEM, PRINT THE
000240*    USAGE REPORT.  NO STATE SURVIVES FROM ONE RUN TO THE NEXT --
000250*    EVERY TABLE IS BUILT FRESH FROM THE INPUT FILES EACH TIME THIS
000260*    STEP EXECUTES.  INVOKED FROM THE NIGHTLY PAYMENT-OPTIMIZATION
000270*    JCL STREAM; THIS PROGRAM OWNS NO FILES OF ITS OWN -- IT ONLY
000280*    HOLDS THE TWO WORKING TABLES AND SEQUENCES THE THREE CALLS.
000290*-------------------------------------------------------------------
000300*    CHANGE LOG
000310*-------------------------------------------------------------------
000315*    JCL   1994-07-19  ORIGINAL.  THREE-CALL SEQUENCE ONLY, NO
000316*                      RUN-STATUS DISPLAY.  TKT# AP-9407-22.
000320*    JCL   1994-08-02  ADDED CALL TO PAYMENT-METHOD-OPTIMIZER BETWEEN
000321*                      THE LOADER AND THE REPORT STEP ONCE THE
000322*                      THREE-PHASE LOGIC WAS SPLIT OUT OF THE LOADER.
000323*                      TKT# AP-9407-22.
000325*    DPH   1996-01-10  RAISED WS-MAX-ORDERS FROM 200 TO 500 TO MATCH
000330*                      THE LOADER'S NEW BOUNDS CHECK.  TKT# AP-9601-03.
000335*    DPH   1996-01-10  ADDED WS-RUN-STATUS DISPLAY AT JOB END SO
000336*                      OPERATIONS DOES NOT HAVE TO GREP THE LOADER'S
000337*                      OWN DISPLAY LINES FOR RECORD COUNTS.
000338*                      TKT# AP-9601-03.
000340*    DPH   1998-11-23  Y2K REVIEW: NO DATE FIELDS HELD BY THIS
000350*                      PROGRAM.  NO CHANGE REQUIRED.  TKT# AP-9811-03.
000355*    MKT   1999-02-15  RENAMED WS-RUN-STATUS-X FILLER REDEFINE TO
000356*                      MATCH THE NEW DISCLOSURE NAMING STANDARD USED
000357*                      ELSEWHERE IN THE PAYMENT-OPTIMIZATION SUITE.
000358*                      TKT# AP-9902-11.
000360*-------------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410    C01 IS TOP-OF-FORM.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450
000460    COPY "wsordtbl.cbl".
000470    COPY "wspmttbl.cbl".
000480
000490*-------------------------------------------------------------------
000500*    RUN-LEVEL STATUS, DISPLAYED TO THE JOB LOG AT EXIT.  REDEFINED
000510*    SO OPERATIONS CAN SEE THE RAW COUNTS IN ONE DISPLAY LINE
000520*    WITHOUT HUNTING THROUGH THE TWO TABLES ABOVE.
000530*-------------------------------------------------------------------
000540    01  WS-RUN-STATUS.
000550        05  WS-RUN-ORDER-COUNT-D    PIC ZZZ9.
000560        05  FILLER                  PIC X(03) VALUE SPACES.
000570        05  WS-RUN-METHOD-COUNT-D   PIC ZZ9.
000580        05  FILLER                  PIC X(55) VALUE SPACES.
000590    01  WS-RUN-STATUS-X REDEFINES WS-RUN-STATUS.
000600        05  FILLER                  PIC X(80).
000610
000620 PROCEDURE DIVISION.
000630
000640    PERFORM RUN-PAYMENT-OPTIMIZATION.
000650
000660    STOP RUN.
000670*-------------------------------------------------------------------
000680
000690 RUN-PAYMENT-OPTIMIZATION.
000700
000710    CALL "payment-file-loader"
000720        USING WS-ORDER-TABLE WS-PAYMETH-TABLE.
000730
000740    CALL "payment-method-optimizer"
000750        USING WS-ORDER-TABLE WS-PAYMETH-TABLE.
000760
000770    CALL "payment-usage-report"
000780        USING WS-PAYMETH-TABLE.
000790
000800    MOVE WS-ORDER-COUNT  TO WS-RUN-ORDER-COUNT-D.
000810    MOVE WS-METHOD-COUNT TO WS-RUN-METHOD-COUNT-D.
000820    DISPLAY "PAYMENT-RUN COMPLETE -- ORDERS READ: "
000830            WS-RUN-ORDER-COUNT-D
000840            "  METHODS READ: " WS-RUN-METHOD-COUNT-D.
000850
000860 RUN-PAYMENT-OPTIMIZATION-EXIT.
000870    EXIT.
