000100*
000110*    FDRESULT.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE SECTION entry for the payment-usage result report,
000150*    written by PAYMENT-USAGE-REPORT.  Flat report, no headings,
000160*    no page breaks, one line per method actually used.
000170*-------------------------------------------------------------------
000180*    JCL   1994-07-19  ORIGINAL LAYOUT.
000190*-------------------------------------------------------------------
000200*
000210     FD  RESULT-FILE
000220         LABEL RECORDS ARE OMITTED.
000230
000240     01  RESULT-RECORD.
000250         05  RESULT-METHOD-ID           PIC X(10).
000260         05  FILLER                     PIC X(01)  VALUE SPACE.
000270         05  RESULT-USED-AMOUNT         PIC ZZZZZZ9.99.
000280         05  FILLER                     PIC X(61)  VALUE SPACES.
000290
000300*-------------------------------------------------------------------
000310*    Alternate view used only to blank the record fast between
000320*    WRITEs -- cheaper than MOVE SPACES TO every elementary item.
000330*-------------------------------------------------------------------
000340     01  FILLER REDEFINES RESULT-RECORD.
000350         05  RESULT-RECORD-ALT-ALL      PIC X(80).
