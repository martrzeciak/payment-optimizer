000100*
000110*    payment-usage-report.cob
000120*
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.      payment-usage-report.
000150 AUTHOR.          J. C. LANCASTER.
000160 INSTALLATION.    DATA PROCESSING CENTER.
000170 DATE-WRITTEN.    07/19/1994.
000180 DATE-COMPILED.
000190 SECURITY.        UNCLASSIFIED.
000200*-------------------------------------------------------------------
000210*    FINAL STEP OF THE BATCH RUN.  WALKS WS-PAYMETH-TABLE IN THE
000220*    SAME ORDER THE METHODS WERE READ FROM PAYMENT-METHOD-FILE AND
000230*    WRITES ONE LINE PER METHOD WHOSE METHOD-USED IS GREATER THAN
000240*    ZERO.  NO HEADINGS, NO PAGE BREAKS, NO TOTALS -- A METHOD WITH
000250*    NOTHING CHARGED TO IT PRODUCES NO LINE AT ALL.
000260*-------------------------------------------------------------------
000270*    CHANGE LOG
000280*-------------------------------------------------------------------
000290*    JCL   1994-07-19  ORIGINAL.  TKT# AP-9407-22.
000300*    DPH   1996-02-14  RIGHT-JUSTIFIED RESULT-USED-AMOUNT AGAINST
000310*                      THE EDITED PICTURE -- A METHOD USED FOR
000320*                      EXACTLY 0.00 WAS PRINTING AS A BLANK LINE
000330*                      INSTEAD OF BEING SKIPPED.  TKT# AP-9602-10.
000340*    DPH   1998-11-23  Y2K REVIEW: NO DATE FIELDS PROCESSED BY THIS
000350*                      PROGRAM.  NO CHANGE REQUIRED.  TKT# AP-9811-03.
000360*    MKT   1999-02-15  CLOSED RESULT-FILE BEFORE EXIT PROGRAM EVEN
000370*                      WHEN THE TABLE IS ENTIRELY ZERO-USAGE -- AN
000380*                      EMPTY REPORT FILE WAS BEING LEFT OPEN BY THE
000390*                      CALLING JOB STEP.  TKT# AP-9902-11.
000392*    MKT   1999-09-08  THE NEGATIVE-AMOUNT EDIT AREA WAS DECLARED BUT
000393*                      NEVER TESTED -- A BAD METHOD-USED COMING OUT
000394*                      OF THE OPTIMIZER WOULD HAVE PRINTED AS A
000395*                      GARBLED AMOUNT INSTEAD OF BEING CAUGHT.  ADDED
000396*                      THE SIGN TEST AND SKIP-LINE LOGIC THE EDIT
000397*                      AREA WAS BUILT FOR.  TKT# AP-9909-05.
000400*-------------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440    C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490    COPY "SLRESULT.CBL".
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540    COPY "FDRESULT.CBL".
000550
000560 WORKING-STORAGE SECTION.
000570
000580    01  WS-RESULT-FILE-STATUS      PIC XX.
000590        88  WS-RESULT-FILE-OK          VALUE "00".
000600
000610    01  WS-PRT-SUB                  PIC S9(4) COMP.
000620    01  WS-LINES-WRITTEN            PIC S9(4) COMP VALUE ZERO.
000630
000640*-------------------------------------------------------------------
000650*    EDIT WORK AREA FOR THE AMOUNT COLUMN.  REDEFINED SO A NEGATIVE
000660*    METHOD-USED (SHOULD NEVER HAPPEN -- RULE 11 -- BUT THE REPORT
000670*    MUST NOT ABEND ON BAD UPSTREAM DATA) CAN BE CAUGHT AND FLAGGED
000680*    RATHER THAN SILENTLY PRINTED WRONG.
000690*-------------------------------------------------------------------
000700    01  WS-AMOUNT-EDIT-WORK.
000710        05  WS-AMOUNT-EDIT-SIGN     PIC S9(7)V99 VALUE ZERO.
000715        05  FILLER                  PIC X(03).
000720    01  WS-AMOUNT-EDIT-WORK-X REDEFINES WS-AMOUNT-EDIT-WORK.
000730        05  WS-AMOUNT-EDIT-SIGN-X   PIC X(09).
000735        05  FILLER                  PIC X(03).
000740
000750 LINKAGE SECTION.
000760
000770    COPY "wspmttbl.cbl".
000780*-------------------------------------------------------------------
000790 PROCEDURE DIVISION USING WS-PAYMETH-TABLE.
000800
000810    OPEN OUTPUT RESULT-FILE.
000820
000830    PERFORM PRINT-USED-METHODS.
000840
000850    CLOSE RESULT-FILE.
000860
000870    EXIT PROGRAM.
000880
000890    STOP RUN.
000900*-------------------------------------------------------------------
000910
000920 PRINT-USED-METHODS.
000930
000940    MOVE 1 TO WS-PRT-SUB.
000950    PERFORM PRINT-ONE-METHOD-LINE UNTIL WS-PRT-SUB > WS-METHOD-COUNT.
000960
000970 PRINT-USED-METHODS-EXIT.
000980    EXIT.
000990*-------------------------------------------------------------------
001000
001010 PRINT-ONE-METHOD-LINE.
001020
001030    MOVE WS-METHOD-USED (WS-PRT-SUB) TO WS-AMOUNT-EDIT-SIGN.
001035    IF WS-AMOUNT-EDIT-SIGN < ZERO
001036       DISPLAY "PAYMENT-USAGE-REPORT: NEGATIVE METHOD-USED FOR "
001037               WS-METHOD-ID (WS-PRT-SUB) " -- RAW EDIT AREA "
001038               WS-AMOUNT-EDIT-SIGN-X
001039       GO TO PRINT-ONE-METHOD-LINE-EXIT.
001040
001050    IF WS-AMOUNT-EDIT-SIGN > ZERO
001060       MOVE SPACES                    TO RESULT-RECORD
001070       MOVE WS-METHOD-ID (WS-PRT-SUB) TO RESULT-METHOD-ID
001080       MOVE WS-AMOUNT-EDIT-SIGN       TO RESULT-USED-AMOUNT
001090       WRITE RESULT-RECORD
001100       ADD 1 TO WS-LINES-WRITTEN.
001110
001120 PRINT-ONE-METHOD-LINE-EXIT.
001130    ADD 1 TO WS-PRT-SUB.
