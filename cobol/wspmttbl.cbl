000100*
000110*    wspmttbl.cbl
000120*
000130*-------------------------------------------------------------------
000140*    Shared WORKING-STORAGE (WS) / LINKAGE table holding every
000150*    payment method read by PAYMENT-FILE-LOADER, in file order, for
000160*    the life of the batch run.  WS-METHOD-USED is the running
000170*    accumulator mutated by PAYMENT-METHOD-OPTIMIZER and read back
000180*    by PAYMENT-USAGE-REPORT; it is never written back to
000190*    PAYMENT-METHOD-FILE.
000200*-------------------------------------------------------------------
000210*    JCL   1994-07-19  ORIGINAL TABLE, 50 METHODS MAX.
000220*    JCL   1994-08-02  ADDED WS-METHOD-PHASE1-USED-FLAG PER THE RULE
000230*                      THAT A METHOD CAN WIN PHASE-1 AT MOST ONCE.
000235*    MKT   1999-09-08  ADDED THE DISCOUNT-PERCENT REDEFINE BELOW FOR
000236*                      THE LOADER'S NEW OVER-100-PCT WARNING.  TKT#
000237*                      AP-9909-05.
000238*    MKT   1999-09-22  MOVED WS-MAX-METHODS / WS-METHOD-COUNT FROM
000239*                      STANDALONE 77-LEVELS INTO THE 01 GROUP BELOW --
000240*                      NEITHER FIELD WAS NAMED ON THE CALL/PROCEDURE
000241*                      DIVISION USING LISTS, SO PAYMENT-FILE-LOADER'S
000242*                      RECORD COUNT NEVER REACHED THE DOWNSTREAM
000243*                      PROGRAMS -- THE OPTIMIZER AND REPORT STEP SAW
000244*                      ZERO METHODS ON EVERY RUN.  NOW THE COUNT
000245*                      RIDES ALONG WITH THE TABLE AUTOMATICALLY.
000246*                      TKT# AP-9909-19.
000250*-------------------------------------------------------------------
000260*
000270     01  WS-PAYMETH-TABLE.
000280         05  WS-MAX-METHODS         PIC S9(4) COMP VALUE 50.
000290         05  WS-METHOD-COUNT        PIC S9(4) COMP VALUE ZERO.
000300         05  WS-PAYMETH-ENTRY OCCURS 50 TIMES.
000310             10  WS-METHOD-ID                PIC X(10).
000320             10  WS-METHOD-DISCOUNT          PIC 9(3).
000330             10  WS-METHOD-LIMIT             PIC S9(7)V99.
000340             10  WS-METHOD-USED              PIC S9(7)V99.
000350             10  WS-METHOD-PHASE1-USED-FLAG  PIC X.
000360                 88  WS-METHOD-USED-IN-PHASE1    VALUE "Y".
000370                 88  WS-METHOD-FREE-FOR-PHASE1   VALUE "N".
000380             10  FILLER                      PIC X(05).
000390
000400*-------------------------------------------------------------------
000410*    Alternate display view of the discount percentage, shown in
000420*    the BUILD-PAYMETH-ENTRY warning DISPLAY in PAYMENT-FILE-LOADER
000425*    when METHOD-DISCOUNT loads in over 100 PCT.
000430*-------------------------------------------------------------------
000440         05  FILLER REDEFINES WS-PAYMETH-ENTRY OCCURS 50 TIMES.
000450             10  FILLER                      PIC X(10).
000460             10  WS-METHOD-DISCOUNT-X        PIC XXX.
000470             10  FILLER                      PIC X(23).
