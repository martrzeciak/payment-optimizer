000100*
000110*    wsordtbl.cbl
000120*
000130*-------------------------------------------------------------------
000140*    Shared WORKING-STORAGE (WS) / LINKAGE table holding every order
000150*    read by PAYMENT-FILE-LOADER, in file order, for the life of the
000160*    batch run.  Passed CALL ... USING between PAYMENT-RUN,
000170*    PAYMENT-FILE-LOADER and PAYMENT-METHOD-OPTIMIZER -- AN ORDER IS
000180*    NEVER PHYSICALLY REMOVED FROM THE TABLE ONCE PAID; IT IS ONLY
000190*    MARKED VIA WS-ORDER-ASSIGNED-FLAG BELOW, PER JCL'S ORIGINAL
000195*    TABLE DESIGN UNDER TKT# AP-9407-22.
000200*-------------------------------------------------------------------
000210*    JCL   1994-07-19  ORIGINAL TABLE, 500 ORDERS / 10 PROMOS EACH.
000220*    JCL   1994-08-02  ADDED WS-ORDER-PHASE1-METHOD TO REMEMBER WHICH
000225*                      METHOD ID WON THE PHASE-1 PROMO FOR AN ORDER.
000230*    MKT   1999-09-22  MOVED WS-MAX-ORDERS / WS-ORDER-COUNT FROM
000231*                      STANDALONE 77-LEVELS INTO THE 01 GROUP BELOW --
000232*                      NEITHER FIELD WAS NAMED ON THE CALL/PROCEDURE
000233*                      DIVISION USING LISTS, SO PAYMENT-FILE-LOADER'S
000234*                      RECORD COUNT NEVER REACHED THE DOWNSTREAM
000235*                      PROGRAMS -- THE OPTIMIZER AND REPORT STEP SAW
000236*                      ZERO ORDERS ON EVERY RUN.  NOW THE COUNT RIDES
000237*                      ALONG WITH THE TABLE AUTOMATICALLY.  TKT#
000238*                      AP-9909-19.
000239*    MKT   1999-09-22  CORRECTED THE LEADING FILLER ON THE PROMO-
000240*                      STRING REDEFINE FROM X(12) TO X(21) -- ORDER-
000241*                      ID/ORDER-VALUE/PROMO-COUNT ARE 21 BYTES, NOT
000242*                      12, SO THE OLD OFFSET OVERLAID PART OF
000243*                      ORDER-VALUE AND DROPPED THE LAST 9 PROMO-ID
000244*                      BYTES.  SHRANK THE TRAILING FILLER TO MATCH.
000245*                      TKT# AP-9909-19.
000250*-------------------------------------------------------------------
000260*
000270     01  WS-ORDER-TABLE.
000280         05  WS-MAX-ORDERS          PIC S9(4) COMP VALUE 500.
000290         05  WS-ORDER-COUNT         PIC S9(4) COMP VALUE ZERO.
000300         05  WS-ORDER-ENTRY OCCURS 500 TIMES.
000310             10  WS-ORDER-ID                PIC X(10).
000320             10  WS-ORDER-VALUE             PIC S9(7)V99.
000330             10  WS-ORDER-PROMO-COUNT       PIC 9(2).
000340             10  WS-ORDER-PROMO-ID-TBL.
000350                 15  WS-ORDER-PROMO-ID      PIC X(10) OCCURS 10 TIMES.
000360             10  WS-ORDER-ASSIGNED-FLAG     PIC X.
000370                 88  WS-ORDER-IS-ASSIGNED       VALUE "Y".
000380                 88  WS-ORDER-NOT-ASSIGNED      VALUE "N".
000390             10  WS-ORDER-PHASE1-METHOD     PIC X(10).
000400             10  FILLER                     PIC X(05).
000410
000420*-------------------------------------------------------------------
000430*    Flat alternate view of an order's promo-id slots, tested by
000440*    PHASE1-SCAN-ONE-ORDER with a single EQUAL SPACES check so an
000450*    order carrying no promo ids at all is skipped before the
000455*    ten-slot promo loop is ever entered.
000460*-------------------------------------------------------------------
000470         05  FILLER REDEFINES WS-ORDER-ENTRY OCCURS 500 TIMES.
000480             10  FILLER                     PIC X(21).
000490             10  WS-ORDER-PROMO-STRING      PIC X(100).
000500             10  FILLER                     PIC X(07).
