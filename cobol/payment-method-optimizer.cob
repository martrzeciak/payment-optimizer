000100*
000110*    payment-method-optimizer.cob
000120*
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.      payment-method-optimizer.
000150 AUTHOR.          P. R. WOJCIK.
000160 INSTALLATION.    DATA PROCESSING CENTER.
000170 DATE-WRITTEN.    03/11/1991.
000180 DATE-COMPILED.
000190 SECURITY.        UNCLASSIFIED.
000200*-------------------------------------------------------------------
000210*    CORE BATCH LOGIC.  ASSIGNS EACH ORDER IN WS-ORDER-TABLE TO THE
000220*    PAYMENT METHOD(S) IN WS-PAYMETH-TABLE THAT MINIMIZE THE
000230*    CUSTOMER'S COST, WITHOUT EVER CHARGING A METHOD PAST ITS LIMIT.
000240*    THREE PASSES:
000250*       PHASE 1 - BEST PROMOTIONAL CARD, LARGEST DISCOUNT FIRST.
000260*       PHASE 2 - FULL PAYMENT WITH POINTS ("PUNKTY").
000270*       PHASE 3 - MIXED POINTS + CARD, OR PLAIN FALLBACK CARD.
000280*    CALLED ONCE BY PAYMENT-RUN, AFTER PAYMENT-FILE-LOADER AND
000290*    BEFORE PAYMENT-USAGE-REPORT.
000300*-------------------------------------------------------------------
000310*    CHANGE LOG
000320*-------------------------------------------------------------------
000330*    PRW   1991-03-11  ORIGINAL -- PHASE 1 AND PHASE 2 ONLY, NO
000340*                      MIXED PAYMENT.  REQ# AP-9103-02.
000350*    JCL   1994-08-02  ADDED PHASE 3 (MIXED PAYMENT / FALLBACK) AND
000360*                      THE PHASE-1 "USED-IN-PHASE-1" EXCLUSIVITY
000370*                      FLAG.  TKT# AP-9407-22.
000380*    JCL   1994-08-09  FACTORED THE BEST-METHOD SEARCH OUT OF
000390*                      PHASE-3-MIXED INTO PL-FIND-BEST-METHOD.CBL SO
000400*                      THE FALLBACK COULD REUSE IT VERBATIM.
000410*    DPH   1996-02-14  COMPUTE THE DISCOUNT FRACTION TO 2 DECIMAL
000420*                      PLACES BEFORE APPLYING IT (WS-DISCOUNT-PCT) --
000430*                      PHASE-1 RANKING AND THE DISCOUNT ITSELF MUST
000440*                      USE THE SAME ROUNDED FRACTION.  TKT# AP-9602-09.
000450*    DPH   1998-11-23  Y2K REVIEW: NO DATE FIELDS PROCESSED BY THIS
000460*                      PROGRAM.  NO CHANGE REQUIRED.  TKT# AP-9811-03.
000470*    MKT   1999-06-30  CORRECTED PHASE-3 MINIMUM-POINTS ROUNDING TO
000480*                      USE CEILING, NOT HALF-UP -- A SHORTED MINIMUM
000490*                      WAS LETTING A FEW ORDERS QUALIFY FOR MIXED
000500*                      PAYMENT THAT SHOULD HAVE FAILED THE 10% TEST.
000510*                      TKT# AP-9906-04.
000512*    MKT   1999-09-08  MOVED THE MIN-POINTS-VS-AVAILABLE TEST AHEAD OF
000513*                      THE POINTS-TO-USE CLAMP IN PHASE3-TRY-MIXED-
000514*                      PAYMENT -- THE OLD ORDER CLAMPED POINTS-TO-USE
000515*                      UP TO MIN-POINTS FIRST, SO THE "CAN'T REACH
000516*                      MINIMUM" CHECK AFTER IT COULD NEVER FIRE.  AN
000517*                      AUDIT ORDER WITH PUNKTY DOWN TO A NICKEL OF
000518*                      LIMIT WAS CHARGED A FULL CEILING MINIMUM AND
000519*                      OVER-RAN METHOD-LIMIT.  TKT# AP-9909-05.
000520*-------------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560    C01 IS TOP-OF-FORM.
000570
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600
000610    01  WS-ORD-SUB                 PIC S9(4) COMP.
000620    01  WS-MTH-SUB                 PIC S9(4) COMP.
000630    01  WS-PROMO-SUB               PIC S9(4) COMP.
000640 01  WS-LOOKUP-SUB              PIC S9(4) COMP.
000650 01  WS-PROMO-METHOD-FOUND-FLAG PIC X.
000660     88  WS-PROMO-METHOD-FOUND      VALUE "Y".
000670     88  WS-PROMO-METHOD-NOT-FOUND  VALUE "N".
000680
000690    01  WS-BEST-ORDER-SUB          PIC S9(4) COMP VALUE ZERO.
000700    01  WS-BEST-METHOD-SUB         PIC S9(4) COMP VALUE ZERO.
000710    01  WS-BEST-DISCOUNT-AMOUNT    PIC S9(7)V99    VALUE ZERO.
000720    01  WS-PHASE1-PAIR-FOUND-FLAG  PIC X.
000730        88  WS-PHASE1-PAIR-FOUND       VALUE "Y".
000740        88  WS-PHASE1-NO-PAIR-LEFT     VALUE "N".
000750
000760*-------------------------------------------------------------------
000770*    GENERAL DISCOUNT-MATH WORK AREA, SHARED BY ALL THREE PHASES.
000780*    REDEFINED BELOW SO A BAD (NEGATIVE OR OVER 100) DISCOUNT
000790*    PERCENTAGE READ FROM A DOWNLEVEL METHOD FILE CAN BE DISPLAYED
000800*    IN RAW DIGIT FORM FOR THE OPERATOR.
000810*-------------------------------------------------------------------
000820    01  WS-DISCOUNT-WORK.
000830        05  WS-DISCOUNT-PCT        PIC S9(1)V99    VALUE ZERO.
000840        05  WS-ORDER-AFTER-DISCOUNT PIC S9(7)V99   VALUE ZERO.
000850        05  WS-METHOD-AVAILABLE    PIC S9(7)V99    VALUE ZERO.
000855        05  FILLER                 PIC X(04).
000860    01  WS-DISCOUNT-WORK-X REDEFINES WS-DISCOUNT-WORK.
000870        05  WS-DISCOUNT-PCT-X      PIC X(03).
000880        05  FILLER                 PIC X(09).
000890        05  FILLER                 PIC X(09).
000895        05  FILLER                 PIC X(04).
000900
000910*-------------------------------------------------------------------
000920*    PHASE-2 (FULL POINTS) WORK FIELDS.
000930*-------------------------------------------------------------------
000940    01  WS-PUNKTY-SUB              PIC S9(4) COMP  VALUE ZERO.
000950    01  WS-PUNKTY-FOUND-FLAG       PIC X.
000960        88  WS-PUNKTY-EXISTS           VALUE "Y".
000970        88  WS-PUNKTY-ABSENT           VALUE "N".
000980
000990*-------------------------------------------------------------------
001000*    PHASE-3 (MIXED PAYMENT / FALLBACK) WORK FIELDS.
001010*-------------------------------------------------------------------
001020    01  WS-MIN-POINTS               PIC S9(7)V99   VALUE ZERO.
001030    01  WS-MIN-POINTS-EXACT          PIC S9(7)V9(4) VALUE ZERO.
001040    01  WS-MIN-POINTS-REMAINDER      PIC S9(1)V9(4) VALUE ZERO.
001050    01  WS-POINTS-TO-USE            PIC S9(7)V99   VALUE ZERO.
001060    01  WS-DISCOUNTED-TOTAL         PIC S9(7)V99   VALUE ZERO.
001070    01  WS-REMAINING-TO-PAY         PIC S9(7)V99   VALUE ZERO.
001080    01  WS-PUNKTY-AVAILABLE         PIC S9(7)V99   VALUE ZERO.
001090    01  WS-MIXED-PAYMENT-USED-FLAG  PIC X.
001100        88  WS-MIXED-PAYMENT-WAS-USED  VALUE "Y".
001110        88  WS-MIXED-PAYMENT-NOT-USED  VALUE "N".
001120
001130*-------------------------------------------------------------------
001140*    CONTRACT FIELDS FOR THE SHARED FIND-BEST-COVERING-METHOD
001150*    PARAGRAPH (PL-FIND-BEST-METHOD.CBL).  CALLER LOADS
001160*    WS-FBM-TARGET-AMOUNT, PERFORMS THE PARAGRAPH, THEN TESTS
001170*    WS-FBM-FOUND-FLAG.
001180*-------------------------------------------------------------------
001190    01  WS-FBM-TARGET-AMOUNT        PIC S9(7)V99   VALUE ZERO.
001200    01  WS-FBM-FOUND-FLAG           PIC X.
001210        88  WS-FBM-METHOD-FOUND        VALUE "Y".
001220        88  WS-FBM-METHOD-NOT-FOUND    VALUE "N".
001230    01  WS-FBM-BEST-SUB             PIC S9(4) COMP VALUE ZERO.
001240    01  WS-FBM-BEST-DISCOUNT        PIC S9(3)      VALUE ZERO.
001250    01  WS-FBM-SUB                  PIC S9(4) COMP VALUE ZERO.
001260    01  WS-FBM-AVAILABLE            PIC S9(7)V99   VALUE ZERO.
001270
001280 LINKAGE SECTION.
001290
001300    COPY "wsordtbl.cbl".
001310    COPY "wspmttbl.cbl".
001320*-------------------------------------------------------------------
001330 PROCEDURE DIVISION USING WS-ORDER-TABLE WS-PAYMETH-TABLE.
001340
001350    PERFORM PHASE1-PROMO-ASSIGNMENT.
001360    PERFORM PHASE2-FULL-POINTS-PAYMENT.
001370    PERFORM PHASE3-MIXED-AND-FALLBACK.
001380
001390    EXIT PROGRAM.
001400
001410    STOP RUN.
001420*-------------------------------------------------------------------
001430*    PHASE 1 - PROMOTIONAL-CARD ASSIGNMENT.
001440*
001450*    REPEATEDLY PICK THE SINGLE (ORDER, METHOD) PAIR, ACROSS THE
001460*    WHOLE UNASSIGNED SET, WITH THE LARGEST DISCOUNT AMOUNT, WHERE
001470*    THE METHOD HAS NOT ALREADY WON A PHASE-1 ORDER AND CAN AFFORD
001480*    THE ORDER'S FULL VALUE.  STRICT ">" COMPARISON MEANS THE FIRST
001490*    MAXIMAL PAIR ENCOUNTERED WINS TIES.
001500*-------------------------------------------------------------------
001510 PHASE1-PROMO-ASSIGNMENT.
001520
001530    PERFORM PHASE1-FIND-BEST-PAIR.
001540    PERFORM PHASE1-ASSIGN-BEST-PAIR UNTIL WS-PHASE1-NO-PAIR-LEFT.
001550
001560 PHASE1-PROMO-ASSIGNMENT-EXIT.
001570    EXIT.
001580*-------------------------------------------------------------------
001590
001600 PHASE1-ASSIGN-BEST-PAIR.
001610
001620    MOVE ORDER-VALUE (WS-BEST-ORDER-SUB)
001630      TO WS-ORDER-AFTER-DISCOUNT.
001640    PERFORM COMPUTE-DISCOUNTED-VALUE.
001650
001660    MOVE "Y" TO WS-ORDER-ASSIGNED-FLAG (WS-BEST-ORDER-SUB).
001670    MOVE WS-METHOD-ID (WS-BEST-METHOD-SUB)
001680      TO WS-ORDER-PHASE1-METHOD (WS-BEST-ORDER-SUB).
001690    MOVE "Y" TO WS-METHOD-PHASE1-USED-FLAG (WS-BEST-METHOD-SUB).
001700
001710    ADD WS-ORDER-AFTER-DISCOUNT
001720      TO WS-METHOD-USED (WS-BEST-METHOD-SUB).
001730
001740    PERFORM PHASE1-FIND-BEST-PAIR.
001750*-------------------------------------------------------------------
001760
001770 PHASE1-FIND-BEST-PAIR.
001780
001790    MOVE "N" TO WS-PHASE1-PAIR-FOUND-FLAG.
001800    MOVE ZERO TO WS-BEST-DISCOUNT-AMOUNT.
001810    MOVE ZERO TO WS-BEST-ORDER-SUB.
001820    MOVE ZERO TO WS-BEST-METHOD-SUB.
001830    MOVE 1 TO WS-ORD-SUB.
001840
001850    PERFORM PHASE1-SCAN-ONE-ORDER THRU PHASE1-SCAN-ONE-ORDER-EXIT
001860        UNTIL WS-ORD-SUB > WS-ORDER-COUNT.
001870
001880 PHASE1-FIND-BEST-PAIR-EXIT.
001890    EXIT.
001900*-------------------------------------------------------------------
001910
001920 PHASE1-SCAN-ONE-ORDER.
001930
001940    IF WS-ORDER-IS-ASSIGNED (WS-ORD-SUB)
001950       GO TO PHASE1-SCAN-ONE-ORDER-EXIT.
001955
001957    IF WS-ORDER-PROMO-STRING (WS-ORD-SUB) EQUAL SPACES
001958       GO TO PHASE1-SCAN-ONE-ORDER-EXIT.
001960
001970    MOVE 1 TO WS-PROMO-SUB.
001980    PERFORM PHASE1-SCAN-ONE-PROMO THRU PHASE1-SCAN-ONE-PROMO-EXIT
001990        UNTIL WS-PROMO-SUB > ORDER-PROMO-COUNT (WS-ORD-SUB)
002000           OR WS-PROMO-SUB > 10.
002010
002020 PHASE1-SCAN-ONE-ORDER-EXIT.
002030    ADD 1 TO WS-ORD-SUB.
002040*-------------------------------------------------------------------
002050
002060 PHASE1-SCAN-ONE-PROMO.
002070
002080    PERFORM PHASE1-LOOK-UP-PROMO-METHOD.
002090
002100    IF WS-MTH-SUB EQUAL ZERO
002110       GO TO PHASE1-SCAN-ONE-PROMO-EXIT.
002120
002130    IF WS-METHOD-USED-IN-PHASE1 (WS-MTH-SUB)
002140       GO TO PHASE1-SCAN-ONE-PROMO-EXIT.
002150
002160    COMPUTE WS-METHOD-AVAILABLE =
002170            WS-METHOD-LIMIT (WS-MTH-SUB) - WS-METHOD-USED (WS-MTH-SUB).
002180
002190    IF WS-METHOD-AVAILABLE < ORDER-VALUE (WS-ORD-SUB)
002200       GO TO PHASE1-SCAN-ONE-PROMO-EXIT.
002210
002220    MOVE ORDER-VALUE (WS-ORD-SUB) TO WS-ORDER-AFTER-DISCOUNT.
002230    PERFORM COMPUTE-DISCOUNT-AMOUNT.
002240
002250    IF WS-ORDER-AFTER-DISCOUNT NOT > WS-BEST-DISCOUNT-AMOUNT
002260       GO TO PHASE1-SCAN-ONE-PROMO-EXIT.
002270
002280    MOVE WS-ORDER-AFTER-DISCOUNT TO WS-BEST-DISCOUNT-AMOUNT.
002290    MOVE WS-ORD-SUB               TO WS-BEST-ORDER-SUB.
002300    MOVE WS-MTH-SUB                TO WS-BEST-METHOD-SUB.
002310    MOVE "Y"                       TO WS-PHASE1-PAIR-FOUND-FLAG.
002320
002330 PHASE1-SCAN-ONE-PROMO-EXIT.
002340    ADD 1 TO WS-PROMO-SUB.
002350*-------------------------------------------------------------------
002360*    LOOKS UP ORDER-PROMO-ID (WS-ORD-SUB, WS-PROMO-SUB) IN
002370*    WS-PAYMETH-TABLE; RETURNS THE SUBSCRIPT IN WS-MTH-SUB, OR ZERO
002380*    IF THE PROMOTION NAMES A METHOD NOT ON FILE.
002390*-------------------------------------------------------------------
002400 PHASE1-LOOK-UP-PROMO-METHOD.
002410
002420    MOVE ZERO TO WS-MTH-SUB.
002430    MOVE "N" TO WS-PROMO-METHOD-FOUND-FLAG.
002440    MOVE 1 TO WS-LOOKUP-SUB.
002450
002460    PERFORM PHASE1-TEST-ONE-METHOD THRU PHASE1-TEST-ONE-METHOD-EXIT
002470        UNTIL WS-LOOKUP-SUB > WS-METHOD-COUNT
002480           OR WS-PROMO-METHOD-FOUND.
002490*-------------------------------------------------------------------
002500
002510 PHASE1-TEST-ONE-METHOD.
002520
002530    IF WS-METHOD-ID (WS-LOOKUP-SUB)
002540       EQUAL ORDER-PROMO-ID (WS-ORD-SUB, WS-PROMO-SUB)
002550       MOVE WS-LOOKUP-SUB TO WS-MTH-SUB
002560       MOVE "Y" TO WS-PROMO-METHOD-FOUND-FLAG
002570       GO TO PHASE1-TEST-ONE-METHOD-EXIT.
002580
002590    ADD 1 TO WS-LOOKUP-SUB.
002600
002610 PHASE1-TEST-ONE-METHOD-EXIT.
002620    EXIT.
002630*-------------------------------------------------------------------
002640*    PHASE 2 - FULL PAYMENT WITH POINTS ("PUNKTY").
002650*
002660*    IF NO METHOD NAMED "PUNKTY" IS ON FILE, THE PHASE IS SKIPPED
002670*    ENTIRELY.  OTHERWISE, EVERY STILL-UNASSIGNED ORDER WHOSE FULL
002680*    VALUE (NOT THE DISCOUNTED VALUE) FITS WITHIN PUNKTY'S
002690*    AVAILABLE LIMIT IS PAID IN FULL WITH POINTS, DISCOUNTED AT
002700*    PUNKTY'S OWN DISCOUNT PERCENTAGE.
002710*-------------------------------------------------------------------
002720 PHASE2-FULL-POINTS-PAYMENT.
002730
002740    PERFORM PHASE2-LOCATE-PUNKTY.
002750
002760    IF WS-PUNKTY-ABSENT
002770       GO TO PHASE2-FULL-POINTS-PAYMENT-EXIT.
002780
002790    MOVE 1 TO WS-ORD-SUB.
002800    PERFORM PHASE2-TRY-ONE-ORDER THRU PHASE2-TRY-ONE-ORDER-EXIT
002810        UNTIL WS-ORD-SUB > WS-ORDER-COUNT.
002820
002830 PHASE2-FULL-POINTS-PAYMENT-EXIT.
002840    EXIT.
002850*-------------------------------------------------------------------
002860
002870 PHASE2-LOCATE-PUNKTY.
002880
002890    MOVE "N" TO WS-PUNKTY-FOUND-FLAG.
002900    MOVE ZERO TO WS-PUNKTY-SUB.
002910    MOVE 1 TO WS-MTH-SUB.
002920
002930    PERFORM PHASE2-TEST-ONE-METHOD THRU PHASE2-TEST-ONE-METHOD-EXIT
002940        UNTIL WS-MTH-SUB > WS-METHOD-COUNT.
002950*-------------------------------------------------------------------
002960
002970 PHASE2-TEST-ONE-METHOD.
002980
002990    IF WS-METHOD-ID (WS-MTH-SUB) NOT EQUAL "PUNKTY"
003000       GO TO PHASE2-TEST-ONE-METHOD-EXIT.
003010
003020    MOVE WS-MTH-SUB TO WS-PUNKTY-SUB.
003030    MOVE "Y" TO WS-PUNKTY-FOUND-FLAG.
003040    MOVE WS-METHOD-COUNT TO WS-MTH-SUB.
003050
003060 PHASE2-TEST-ONE-METHOD-EXIT.
003070    ADD 1 TO WS-MTH-SUB.
003080*-------------------------------------------------------------------
003090
003100 PHASE2-TRY-ONE-ORDER.
003110
003120    IF WS-ORDER-IS-ASSIGNED (WS-ORD-SUB)
003130       GO TO PHASE2-TRY-ONE-ORDER-EXIT.
003140
003150    COMPUTE WS-METHOD-AVAILABLE =
003160            WS-METHOD-LIMIT (WS-PUNKTY-SUB) - WS-METHOD-USED (WS-PUNKTY-SUB).
003170
003180    IF WS-METHOD-AVAILABLE < ORDER-VALUE (WS-ORD-SUB)
003190       GO TO PHASE2-TRY-ONE-ORDER-EXIT.
003200
003210    MOVE ORDER-VALUE (WS-ORD-SUB) TO WS-ORDER-AFTER-DISCOUNT.
003220    MOVE WS-PUNKTY-SUB TO WS-MTH-SUB.
003230    PERFORM COMPUTE-DISCOUNTED-VALUE.
003240
003250    ADD WS-ORDER-AFTER-DISCOUNT TO WS-METHOD-USED (WS-PUNKTY-SUB).
003260    MOVE "Y" TO WS-ORDER-ASSIGNED-FLAG (WS-ORD-SUB).
003270
003280 PHASE2-TRY-ONE-ORDER-EXIT.
003290    ADD 1 TO WS-ORD-SUB.
003300*-------------------------------------------------------------------
003310*    PHASE 3 - MIXED PAYMENT OR PLAIN FALLBACK, FOR EVERY ORDER
003320*    STILL UNASSIGNED AFTER PHASES 1 AND 2, IN ORIGINAL FILE ORDER.
003330*-------------------------------------------------------------------
003340 PHASE3-MIXED-AND-FALLBACK.
003350
003360    MOVE 1 TO WS-ORD-SUB.
003370    PERFORM PHASE3-HANDLE-ONE-ORDER THRU PHASE3-HANDLE-ONE-ORDER-EXIT
003380        UNTIL WS-ORD-SUB > WS-ORDER-COUNT.
003390
003400 PHASE3-MIXED-AND-FALLBACK-EXIT.
003410    EXIT.
003420*-------------------------------------------------------------------
003430
003440 PHASE3-HANDLE-ONE-ORDER.
003450
003460    IF WS-ORDER-IS-ASSIGNED (WS-ORD-SUB)
003470       GO TO PHASE3-HANDLE-ONE-ORDER-EXIT.
003480
003490    MOVE "N" TO WS-MIXED-PAYMENT-USED-FLAG.
003500
003510    IF WS-PUNKTY-EXISTS
003520       PERFORM PHASE3-TRY-MIXED-PAYMENT.
003530
003540    IF WS-MIXED-PAYMENT-NOT-USED
003550       PERFORM PHASE3-FALLBACK-PAYMENT.
003560
003570 PHASE3-HANDLE-ONE-ORDER-EXIT.
003580    ADD 1 TO WS-ORD-SUB.
003590*-------------------------------------------------------------------
003600*    MIXED PAYMENT -- AT LEAST 10% OF THE ORDER MUST BE PAID IN
003610*    POINTS (ROUNDED UP, NEVER DOWN) FOR A FLAT 10% DISCOUNT ON THE
003620*    WHOLE ORDER TO APPLY.  REQUIRES PUNKTY TO HAVE SOME AVAILABLE
003630*    LIMIT AT ALL.
003640*-------------------------------------------------------------------
003650 PHASE3-TRY-MIXED-PAYMENT.
003660
003670    COMPUTE WS-PUNKTY-AVAILABLE =
003680            WS-METHOD-LIMIT (WS-PUNKTY-SUB) - WS-METHOD-USED (WS-PUNKTY-SUB).
003690
003700    IF WS-PUNKTY-AVAILABLE NOT > ZERO
003710       GO TO PHASE3-TRY-MIXED-PAYMENT-EXIT.
003720
003730    COMPUTE WS-MIN-POINTS-EXACT =
003740            ORDER-VALUE (WS-ORD-SUB) * 0.10.
003750    MOVE WS-MIN-POINTS-EXACT TO WS-MIN-POINTS.
003760    COMPUTE WS-MIN-POINTS-REMAINDER =
003770            WS-MIN-POINTS-EXACT - WS-MIN-POINTS.
003780    IF WS-MIN-POINTS-REMAINDER > ZERO
003790       ADD 0.01 TO WS-MIN-POINTS.
003800
003810    IF WS-MIN-POINTS > WS-PUNKTY-AVAILABLE
003820       GO TO PHASE3-TRY-MIXED-PAYMENT-EXIT.
003830
003840    IF WS-PUNKTY-AVAILABLE < ORDER-VALUE (WS-ORD-SUB)
003850       MOVE WS-PUNKTY-AVAILABLE TO WS-POINTS-TO-USE
003860    ELSE
003870       MOVE ORDER-VALUE (WS-ORD-SUB) TO WS-POINTS-TO-USE.
003880
003890    IF WS-POINTS-TO-USE < WS-MIN-POINTS
003900       MOVE WS-MIN-POINTS TO WS-POINTS-TO-USE.
003910
003920    COMPUTE WS-DISCOUNTED-TOTAL ROUNDED =
003930            ORDER-VALUE (WS-ORD-SUB) * 0.90.
003940
003950    ADD WS-POINTS-TO-USE TO WS-METHOD-USED (WS-PUNKTY-SUB).
003960
003970    COMPUTE WS-REMAINING-TO-PAY =
003980            WS-DISCOUNTED-TOTAL - WS-POINTS-TO-USE.
003990
004000    IF WS-REMAINING-TO-PAY > ZERO
004010       MOVE WS-REMAINING-TO-PAY TO WS-FBM-TARGET-AMOUNT
004020       PERFORM FIND-BEST-COVERING-METHOD
004030       IF WS-FBM-METHOD-FOUND
004040          ADD WS-REMAINING-TO-PAY
004050            TO WS-METHOD-USED (WS-FBM-BEST-SUB).
004060
004070    MOVE "Y" TO WS-ORDER-ASSIGNED-FLAG (WS-ORD-SUB).
004080    MOVE "Y" TO WS-MIXED-PAYMENT-USED-FLAG.
004090
004100 PHASE3-TRY-MIXED-PAYMENT-EXIT.
004110    EXIT.
004120*-------------------------------------------------------------------
004130*    FALLBACK -- NO DISCOUNT.  THE HIGHEST-DISCOUNT NON-PUNKTY
004140*    METHOD THAT CAN AFFORD THE FULL ORDER VALUE ABSORBS IT AS-IS.
004150*    IF NONE CAN, THE ORDER IS SILENTLY LEFT UNPAID.
004160*-------------------------------------------------------------------
004170 PHASE3-FALLBACK-PAYMENT.
004180
004190    MOVE ORDER-VALUE (WS-ORD-SUB) TO WS-FBM-TARGET-AMOUNT.
004200    PERFORM FIND-BEST-COVERING-METHOD.
004210
004220    IF WS-FBM-METHOD-FOUND
004230       ADD ORDER-VALUE (WS-ORD-SUB)
004240         TO WS-METHOD-USED (WS-FBM-BEST-SUB)
004250       MOVE "Y" TO WS-ORDER-ASSIGNED-FLAG (WS-ORD-SUB).
004260
004270 PHASE3-FALLBACK-PAYMENT-EXIT.
004280    EXIT.
004290*-------------------------------------------------------------------
004300*    DISCOUNT-MATH SHARED BY PHASES 1 AND 2.
004310*
004320*    WS-DISCOUNT-PCT IS THE DISCOUNT FRACTION ROUNDED HALF-UP TO 2
004330*    DECIMALS BEFORE IT IS APPLIED -- FOR THE INTEGER 0-100 PERCENT
004340*    VALUES THIS FILE CARRIES, ROUNDING NEVER ACTUALLY CHANGES THE
004350*    FRACTION, BUT THE TWO-STEP CALCULATION IS KEPT BECAUSE TKT#
004360*    AP-9602-09 REQUIRES IT TO MATCH THE DISCOUNT DEPT'S OWN DESK
004365*    CALCULATION, STEP FOR STEP, IN CASE OF A PAYMENT DISPUTE.
004370*-------------------------------------------------------------------
004380 COMPUTE-DISCOUNTED-VALUE.
004390
004400    COMPUTE WS-DISCOUNT-PCT ROUNDED =
004410            WS-METHOD-DISCOUNT (WS-MTH-SUB) / 100.
004420
004430    COMPUTE WS-ORDER-AFTER-DISCOUNT ROUNDED =
004440            WS-ORDER-AFTER-DISCOUNT * (1 - WS-DISCOUNT-PCT).
004450
004460 COMPUTE-DISCOUNTED-VALUE-EXIT.
004470    EXIT.
004480*-------------------------------------------------------------------
004490*    DISCOUNT-AMOUNT MATH FOR PHASE-1 RANKING -- SAME TWO-STEP
004500*    FRACTION, DIFFERENT TARGET SUBSCRIPT (WS-MTH-SUB IS THE
004510*    CANDIDATE PROMO METHOD, NOT YET THE WINNER).
004520*-------------------------------------------------------------------
004530 COMPUTE-DISCOUNT-AMOUNT.
004540
004550    COMPUTE WS-DISCOUNT-PCT ROUNDED =
004560            WS-METHOD-DISCOUNT (WS-MTH-SUB) / 100.
004570
004580    COMPUTE WS-ORDER-AFTER-DISCOUNT ROUNDED =
004590            WS-ORDER-AFTER-DISCOUNT * WS-DISCOUNT-PCT.
004600
004610 COMPUTE-DISCOUNT-AMOUNT-EXIT.
004620    EXIT.
004630*-------------------------------------------------------------------
004640
004650 COPY "PL-FIND-BEST-METHOD.CBL".
