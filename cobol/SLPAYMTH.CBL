000100*
000110*    SLPAYMTH.CBL
000120*
000130*-------------------------------------------------------------------
000140*    FILE-CONTROL entry for the payment-methods input file.
000150*    Sequential, read-only, no key -- processed in physical record
000160*    order by PAYMENT-FILE-LOADER.
000170*-------------------------------------------------------------------
000180*    PRW   1991-02-18  ORIGINAL.
000190*-------------------------------------------------------------------
000200*
000210     SELECT PAYMENT-METHOD-FILE ASSIGN TO "PAYMTHIN"
000220         ORGANIZATION IS LINE SEQUENTIAL
000230         FILE STATUS IS WS-PAYMTH-FILE-STATUS.
